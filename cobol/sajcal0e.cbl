000100
000200 IDENTIFICATION DIVISION.
000300
000400 PROGRAM-ID.        SAJCAL0M.
000500 AUTHOR.            K. LEUTHOLD.
000600 INSTALLATION.      SSF-ANWENDUNGSENTWICKLUNG.
000700 DATE-WRITTEN.      1987-02-11.
000800 DATE-COMPILED.
000900 SECURITY.          NUR INTERNE VERWENDUNG.
001000
001100*****************************************************************
001200* Letzte Aenderung :: 2003-06-02
001300* Letzte Version   :: G.04.00
001400* Kurzbeschreibung :: Vier-Saeulen-Berechnung (SAJU), aufgerufen
001500*                     je Satz durch CALDRV0O
001600* Auftrag          :: SAJU-001 SAJU-030 SAJU-057 SAJU-071
001700*                     SAJU-088 SAJU-114 SAJU-140
001800*
001900* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002100*----------------------------------------------------------------*
002200* Vers.  | Datum      | von | Kommentar                          *
002300*--------|------------|-----|------------------------------------*
002400* A.00.00|1987-02-11  | kl  | Neuerstellung fuer Projekt SAJU,    SAJU001 
002500*        |            |     | Jahres- und Tagessaeule
002600*--------|------------|-----|------------------------------------*
002700* A.01.00|1989-06-30  | kl  | CR-STAMM/CR-ZWEIG getrennt gefuehrt SAJU030 
002800*        |            |     | statt gepackter 2-Byte-Saeule
002900*        |            |     | (SAJU-030)
003000*--------|------------|-----|------------------------------------*
003100* B.00.00|1991-05-14  | hrm | Monats- und Stundensaeule ergaenzt, SAJU057 
003200*        |            |     | inkl. Sonnenlauf-Tabelle (SAJU-057)
003300*--------|------------|-----|------------------------------------*
003400* B.01.00|1994-11-03  | hrm | Pruefung BR-CALENDAR-TYPE praeziser SAJU071 
003500*        |            |     | gefasst (nur SOLAR wird akzeptiert),
003600*        |            |     | Fuenf-Elemente-Zaehlung ergaenzt
003700*        |            |     | (SAJU-071)
003800*--------|------------|-----|------------------------------------*
003900* C.00.00|1996-02-20  | lor | CR-STATUS bei Zurueckweisung auf    SAJU088 
004000*        |            |     | "ER" vereinheitlicht (SAJU-088)
004100*--------|------------|-----|------------------------------------*
004200* F.00.00|1998-09-21  | bx  | Jahrhundert-Pruefung / Jahr-2000:   SAJU114 
004300*        |            |     | Julianisches-Tag-Verfahren gegen-
004400*        |            |     | geprueft, keine Aenderung noetig
004500*        |            |     | (SAJU-114)
004600*--------|------------|-----|------------------------------------*
004700* F.00.01|1999-01-08  | bx  | Testlauf Jahrtausendwechsel         SAJU114 
004800*        |            |     | bestanden (SAJU-114)
004900*--------|------------|-----|------------------------------------*
005000* G.04.00|2003-06-02  | kl  | D900-FLOORMOD generalisiert fuer    SAJU140 
005100*        |            |     | Jahres- und Tagesdifferenz, ersetzt
005200*        |            |     | zwei getrennte Restwert-Routinen
005300*        |            |     | (SAJU-140)
005400*----------------------------------------------------------------*
005500*
005600* Programmbeschreibung
005700* --------------------
005800*
005900* SAJCAL0M berechnet zu einem BIRTH-RECORD die vier Saeulen des
006000* SAJU-Horoskops (Jahr, Monat, Tag, Stunde) im 60er-Zyklus (Stamm
006100* 0-9, Zweig 0-11) sowie die Haeufigkeit der Fuenf Elemente (Holz,
006200* Feuer, Erde, Metall, Wasser) ueber alle vorhandenen Saeulen. Das
006300* Modul wird von CALDRV0O je Eingabesatz genau einmal gerufen und
006400* liefert genau einen CHART-RECORD zurueck; es fuehrt selbst keine
006500* Ein-/Ausgabe durch.
006600*
006700* Wird BR-CALENDAR-TYPE ungleich "SOLAR" angetroffen, liefert das
006800* Modul einen zurueckgewiesenen Satz (CR-STATUS = "ER") ohne jede
006900* weitere Berechnung - eine Mondkalender-Umrechnung ist in dieser
007000* Version nicht implementiert (siehe SAJU-057).
007100*
007200******************************************************************
007300
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SPECIAL-NAMES.
007700     CLASS ALPHNUM IS "0123456789"
007800                      "abcdefghijklmnopqrstuvwxyz"
007900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008000                      " .,;-_".
008100
008200 DATA DIVISION.
008300 WORKING-STORAGE SECTION.
008400*--------------------------------------------------------------------*
008500* Comp-Felder: Praefix C4 (4-stellig) bzw. C9 (9-stellig)
008600*--------------------------------------------------------------------*
008700 01          COMP-FELDER.
008800     05      C4-I1                   PIC S9(04) COMP.
008900     05      C4-IDX5                 PIC S9(04) COMP.
009000     05      C4-ELEMENT-IDX-EIN      PIC S9(04) COMP.
009100
009200     05      C9-GEBURT-SCHL          PIC S9(09) COMP.
009300
009400     05      C4-SAJU-JAHR            PIC S9(04) COMP.
009500     05      C4-JAHR-OFFSET          PIC S9(04) COMP.
009600     05      C4-JAHR-STAMM           PIC S9(04) COMP.
009700     05      C4-JAHR-ZWEIG           PIC S9(04) COMP.
009800
009900     05      C4-MONATSORDNUNG        PIC S9(04) COMP.
010000     05      C4-MONAT-ZWEIG-ROH      PIC S9(04) COMP.
010100     05      C4-MONAT-ZWEIG          PIC S9(04) COMP.
010200     05      C4-MONAT-STAMM-START    PIC S9(04) COMP.
010300     05      C4-MONAT-STAMM-ROH      PIC S9(04) COMP.
010400     05      C4-MONAT-STAMM          PIC S9(04) COMP.
010500
010600     05      C4-JT-WA                PIC S9(04) COMP.
010700     05      C9-JT-TERM1             PIC S9(09) COMP.
010800     05      C9-JT-TERM2             PIC S9(09) COMP.
010900     05      C9-JT-TERM3             PIC S9(09) COMP.
011000     05      C9-JULTAG               PIC S9(09) COMP.
011100
011200     05      C4-TAG-OFFSET           PIC S9(04) COMP.
011300     05      C4-TAG-STAMM            PIC S9(04) COMP.
011400     05      C4-TAG-ZWEIG            PIC S9(04) COMP.
011500
011600     05      C4-STUNDE-ZWEIG-ROH     PIC S9(04) COMP.
011700     05      C4-STUNDE-ZWEIG         PIC S9(04) COMP.
011800     05      C4-STUNDE-STAMM-START   PIC S9(04) COMP.
011900     05      C4-STUNDE-STAMM-ROH     PIC S9(04) COMP.
012000     05      C4-STUNDE-STAMM         PIC S9(04) COMP.
012100
012200     05      C9-FM-DIVIDEND          PIC S9(09) COMP.
012300     05      C9-FM-DIVISOR           PIC S9(09) COMP.
012400     05      C9-FM-QUOTIENT          PIC S9(09) COMP.
012500     05      C9-FM-ERGEBNIS          PIC S9(09) COMP.
012550     05      FILLER                  PIC X(01).
012600
012700*--------------------------------------------------------------------*
012800* Display-Felder: Praefix D (fuer Umformatierung Ziffer -> Zeichen)
012900*--------------------------------------------------------------------*
013000 01          DISPLAY-FELDER.
013100     05      D-STAMM-1               PIC 9(01).
013200     05      D-ZWEIG-2               PIC 9(02).
013250     05      FILLER                  PIC X(01).
013300
013400*--------------------------------------------------------------------*
013500* Felder mit konstantem Inhalt: Praefix K
013600*--------------------------------------------------------------------*
013700 01          KONSTANTE-FELDER.
013800     05      K-MODUL                 PIC X(08) VALUE "SAJCAL0M".
013900*       --> Ipchun (Fruehlingsbeginn) 02/04 10:00 - Grenze Jahres-
014000*           saeule (SAJU-057), Schluessel = MMDDHH
014100     05      K-IPCHUN-SCHL           PIC 9(06) VALUE 020410.
014200*       --> Sohan (12. Sonnenlauf) 01/06 06:00 - fuer den Jahres-
014300*           wechsel-Sonderfall in C320-MONATSORDNUNG
014400     05      K-SOHAN-SCHL            PIC 9(06) VALUE 010606.
014500*       --> Daeseol (11. Sonnenlauf) 12/07 11:00
014600     05      K-DAESEOL-SCHL          PIC 9(06) VALUE 120711.
014700*       --> Julianische Tageszahl von 1984-01-31, per Definition
014800*           ein Gapja-Tag (Zyklus-Offset 0), siehe C330-JULTAG
014900     05      K-TAG-REF-JULTAG        PIC S9(09) COMP
015000                                     VALUE 2445731.
015050     05      FILLER                  PIC X(01).
015100
015200*--------------------------------------------------------------------*
015300* Sonnenlauf-Tabelle (12 Grenzen, Monatsordnung 1-11 sowie die
015400* Ipchun-Grenze fuer den Vergleich Monatsordnung 10 -> 11); ueber
015500* FILLER mit VALUE aufgebaut und per REDEFINES/OCCURS ausgewertet
015600* (Verfahren wie in der Sonnenlauf-Konstantentabelle SAJU-057)
015700*--------------------------------------------------------------------*
015800 01          SONNENLAUF-KONST.
015900     05      FILLER                  PIC 9(06) VALUE 020410.
016000     05      FILLER                  PIC 9(06) VALUE 030605.
016100     05      FILLER                  PIC 9(06) VALUE 040511.
016200     05      FILLER                  PIC 9(06) VALUE 050604.
016300     05      FILLER                  PIC 9(06) VALUE 060606.
016400     05      FILLER                  PIC 9(06) VALUE 070717.
016500     05      FILLER                  PIC 9(06) VALUE 080803.
016600     05      FILLER                  PIC 9(06) VALUE 090805.
016700     05      FILLER                  PIC 9(06) VALUE 100817.
016800     05      FILLER                  PIC 9(06) VALUE 110718.
016900     05      FILLER                  PIC 9(06) VALUE 120711.
017000 01          SONNENLAUF-TABELLE REDEFINES SONNENLAUF-KONST.
017100     05      TERM-SCHL               PIC 9(06) OCCURS 11.
017200
017300*--------------------------------------------------------------------*
017400* Monatsstamm-Starttabelle (SAJU-057), indiziert nach
017500* (Jahresstamm MOD 5) + 1 -> Stamm-Index der Monatsordnung 1
017600*--------------------------------------------------------------------*
017700 01          MONATSSTAMM-KONST.
017800     05      FILLER                  PIC S9(04) COMP VALUE 2.
017900     05      FILLER                  PIC S9(04) COMP VALUE 4.
018000     05      FILLER                  PIC S9(04) COMP VALUE 6.
018100     05      FILLER                  PIC S9(04) COMP VALUE 8.
018200     05      FILLER                  PIC S9(04) COMP VALUE 0.
018300 01          MONATSSTAMM-TABELLE REDEFINES MONATSSTAMM-KONST.
018400     05      MONAT-STAMM-START       PIC S9(04) COMP OCCURS 5.
018500
018600*--------------------------------------------------------------------*
018700* Stundenstamm-Starttabelle (SAJU-057), indiziert nach
018800* (Tagesstamm MOD 5) + 1 -> Stamm-Index der Zweig-0-Stunde (Ja-Si)
018900*--------------------------------------------------------------------*
019000 01          STUNDENSTAMM-KONST.
019100     05      FILLER                  PIC S9(04) COMP VALUE 0.
019200     05      FILLER                  PIC S9(04) COMP VALUE 2.
019300     05      FILLER                  PIC S9(04) COMP VALUE 4.
019400     05      FILLER                  PIC S9(04) COMP VALUE 6.
019500     05      FILLER                  PIC S9(04) COMP VALUE 8.
019600 01          STUNDENSTAMM-TABELLE REDEFINES STUNDENSTAMM-KONST.
019700     05      STUNDE-STAMM-START      PIC S9(04) COMP OCCURS 5.
019800
019900*--------------------------------------------------------------------*
020000* Zweig-Element-Tabelle (SAJU-071), indiziert nach Zweig-Index + 1
020100* 0=Holz 1=Feuer 2=Erde 3=Metall 4=Wasser
020200*--------------------------------------------------------------------*
020300 01          ZWEIG-ELEMENT-KONST.
020400     05      FILLER                  PIC S9(04) COMP VALUE 4.
020500     05      FILLER                  PIC S9(04) COMP VALUE 2.
020600     05      FILLER                  PIC S9(04) COMP VALUE 0.
020700     05      FILLER                  PIC S9(04) COMP VALUE 0.
020800     05      FILLER                  PIC S9(04) COMP VALUE 2.
020900     05      FILLER                  PIC S9(04) COMP VALUE 1.
021000     05      FILLER                  PIC S9(04) COMP VALUE 1.
021100     05      FILLER                  PIC S9(04) COMP VALUE 2.
021200     05      FILLER                  PIC S9(04) COMP VALUE 3.
021300     05      FILLER                  PIC S9(04) COMP VALUE 3.
021400     05      FILLER                  PIC S9(04) COMP VALUE 2.
021500     05      FILLER                  PIC S9(04) COMP VALUE 4.
021600 01          ZWEIG-ELEMENT-TABELLE REDEFINES ZWEIG-ELEMENT-KONST.
021700     05      ZWEIG-ELEMENT           PIC S9(04) COMP OCCURS 12.
021800
021900*--------------------------------------------------------------------*
022000* Fuenf-Elemente-Zaehler (SAJU-071), 1=Holz 2=Feuer 3=Erde
022100* 4=Metall 5=Wasser
022200*--------------------------------------------------------------------*
022300 01          ELEMENT-ZAEHLER-TABELLE.
022400     05      ELEMENT-ZAEHLER         PIC S9(04) COMP OCCURS 5
022500                                     VALUE ZERO.
022550     05      FILLER                  PIC X(01).
022600
022700*----------------------------------------------------------------*
022800* Conditional-Felder
022900*----------------------------------------------------------------*
023000 01          SCHALTER.
023100     05      SATZ-STATUS             PIC 9       VALUE ZERO.
023200          88 SATZ-OK                             VALUE 0.
023300          88 SATZ-ABGELEHNT                      VALUE 1.
023350     05      FILLER                  PIC X(01).
023400
023500 LINKAGE SECTION.
023600     COPY SAJBIRTH.
023700     COPY SAJCHART.
023800
023900 PROCEDURE DIVISION USING BIRTH-RECORD
024000                          CHART-RECORD.
024100
024200******************************************************************
024300* Steuerungs-Section
024400******************************************************************
024500 A100-STEUERUNG SECTION.
024600 A100-00.
024700     PERFORM B200-PRUEFEN
024800
024900     IF  SATZ-OK
025000         PERFORM B300-VERARBEITEN
025100     END-IF
025200
025300     EXIT PROGRAM
025400     .
025500 A100-99.
025600     EXIT.
025700
025800******************************************************************
025900* Pruefung des Kalendertyps (SAJU-057, praezisiert SAJU-071)
026000******************************************************************
026100 B200-PRUEFEN SECTION.
026200 B200-00.
026300     INITIALIZE CHART-RECORD
026400
026500     IF  BR-CALENDAR-TYPE OF BIRTH-RECORD = "SOLAR"
026600         SET SATZ-OK TO TRUE
026700         MOVE BR-USER-ID OF BIRTH-RECORD TO CR-USER-ID
026800         MOVE "OK" TO CR-STATUS
026900     ELSE
027000         SET SATZ-ABGELEHNT TO TRUE
027100         MOVE "ER" TO CR-STATUS
027200     END-IF
027300     .
027400 B200-99.
027500     EXIT.
027600
027700******************************************************************
027800* Verarbeitung eines angenommenen Satzes: vier Saeulen plus
027900* Fuenf-Elemente-Zaehlung
028000******************************************************************
028100 B300-VERARBEITEN SECTION.
028200 B300-00.
028300     PERFORM B310-JAHRESSAEULE
028400     PERFORM B320-MONATSSAEULE
028500     PERFORM B330-TAGESSAEULE
028600
028700     IF  BR-UNKNOWN-TIME OF BIRTH-RECORD = "Y"
028800         MOVE "-"  TO CR-HOUR-STEM
028900         MOVE "--" TO CR-HOUR-BRANCH
029000     ELSE
029100         PERFORM B340-STUNDENSAEULE
029200     END-IF
029300
029400     PERFORM B350-ELEMENTE
029500     .
029600 B300-99.
029700     EXIT.
029800
029900******************************************************************
030000* Jahressaeule: Ipchun-Grenze, 60er-Zyklus ab Referenzjahr 1984
030100* (SAJU-057)
030200******************************************************************
030300 B310-JAHRESSAEULE SECTION.
030400 B310-00.
030500     COMPUTE C9-GEBURT-SCHL =
030600             (BR-BIRTH-MONTH OF BIRTH-RECORD * 10000)
030700           + (BR-BIRTH-DAY   OF BIRTH-RECORD * 100)
030800           +  BR-BIRTH-HOUR  OF BIRTH-RECORD
030900
031000     IF  C9-GEBURT-SCHL < K-IPCHUN-SCHL
031100         COMPUTE C4-SAJU-JAHR =
031200                 BR-BIRTH-YEAR OF BIRTH-RECORD - 1
031300     ELSE
031400         MOVE BR-BIRTH-YEAR OF BIRTH-RECORD TO C4-SAJU-JAHR
031500     END-IF
031600
031700     COMPUTE C9-FM-DIVIDEND = C4-SAJU-JAHR - 1984
031800     MOVE 60 TO C9-FM-DIVISOR
031900     PERFORM D900-FLOORMOD
032000     MOVE C9-FM-ERGEBNIS TO C4-JAHR-OFFSET
032100
032200     COMPUTE C4-JAHR-STAMM =
032300             C4-JAHR-OFFSET - (10 * (C4-JAHR-OFFSET / 10))
032400     COMPUTE C4-JAHR-ZWEIG =
032500             C4-JAHR-OFFSET - (12 * (C4-JAHR-OFFSET / 12))
032600
032700     MOVE C4-JAHR-STAMM  TO D-STAMM-1
032800     MOVE D-STAMM-1      TO CR-YEAR-STEM
032900     MOVE C4-JAHR-ZWEIG  TO D-ZWEIG-2
033000     MOVE D-ZWEIG-2      TO CR-YEAR-BRANCH
033100     .
033200 B310-99.
033300     EXIT.
033400
033500******************************************************************
033600* Monatssaeule: Monatsordnung ueber Sonnenlauf-Tabelle, Zweig
033700* nach fester Formel, Stamm ueber Monatsstamm-Starttabelle
033800* (SAJU-057)
033900******************************************************************
034000 B320-MONATSSAEULE SECTION.
034100 B320-00.
034200     MOVE ZERO TO C4-MONATSORDNUNG
034300
034400     PERFORM C320-MONATSORDNUNG
034500         VARYING C4-I1 FROM 1 BY 1
034600         UNTIL C4-I1 > 10 OR C4-MONATSORDNUNG NOT = ZERO
034700
034800     IF  C4-MONATSORDNUNG = ZERO
034900         IF  C9-GEBURT-SCHL >= K-DAESEOL-SCHL
035000          OR C9-GEBURT-SCHL <  K-SOHAN-SCHL
035100             MOVE 11 TO C4-MONATSORDNUNG
035200         ELSE
035300             MOVE 12 TO C4-MONATSORDNUNG
035400         END-IF
035500     END-IF
035600
035700     COMPUTE C4-MONAT-ZWEIG-ROH = 2 + (C4-MONATSORDNUNG - 1)
035800     COMPUTE C4-MONAT-ZWEIG =
035900             C4-MONAT-ZWEIG-ROH
036000           - (12 * (C4-MONAT-ZWEIG-ROH / 12))
036100
036200     COMPUTE C4-IDX5 =
036300             C4-JAHR-STAMM - (5 * (C4-JAHR-STAMM / 5))
036400     ADD 1 TO C4-IDX5
036500     MOVE MONAT-STAMM-START(C4-IDX5) TO C4-MONAT-STAMM-START
036600
036700     COMPUTE C4-MONAT-STAMM-ROH =
036800             C4-MONAT-STAMM-START + (C4-MONATSORDNUNG - 1)
036900     COMPUTE C4-MONAT-STAMM =
037000             C4-MONAT-STAMM-ROH
037100           - (10 * (C4-MONAT-STAMM-ROH / 10))
037200
037300     MOVE C4-MONAT-STAMM  TO D-STAMM-1
037400     MOVE D-STAMM-1       TO CR-MONTH-STEM
037500     MOVE C4-MONAT-ZWEIG  TO D-ZWEIG-2
037600     MOVE D-ZWEIG-2       TO CR-MONTH-BRANCH
037700     .
037800 B320-99.
037900     EXIT.
038000
038100******************************************************************
038200* Sucht die Sonnenlauf-Grenze, in deren halboffenem Intervall
038300* der Geburtsschluessel liegt; wird der Grenzfall Daeseol/Sohan
038400* nicht gefunden, bleibt C4-MONATSORDNUNG = ZERO und B320
038500* behandelt den Jahreswechsel-Sonderfall selbst (SAJU-057)
038600******************************************************************
038700 C320-MONATSORDNUNG SECTION.
038800 C320-00.
038900     IF  C9-GEBURT-SCHL >= TERM-SCHL(C4-I1)
039000     AND C9-GEBURT-SCHL <  TERM-SCHL(C4-I1 + 1)
039100         MOVE C4-I1 TO C4-MONATSORDNUNG
039200     END-IF
039300     .
039400 C320-99.
039500     EXIT.
039600
039700******************************************************************
039800* Tagessaeule: Julianische Tageszahl gegen Referenztag
039900* 1984-01-31 (Gapja, Offset 0), 60er-Zyklus (SAJU-057)
040000******************************************************************
040100 B330-TAGESSAEULE SECTION.
040200 B330-00.
040300     PERFORM C330-JULTAG
040400
040500     COMPUTE C9-FM-DIVIDEND = C9-JULTAG - K-TAG-REF-JULTAG
040600     MOVE 60 TO C9-FM-DIVISOR
040700     PERFORM D900-FLOORMOD
040800     MOVE C9-FM-ERGEBNIS TO C4-TAG-OFFSET
040900
041000     COMPUTE C4-TAG-STAMM =
041100             C4-TAG-OFFSET - (10 * (C4-TAG-OFFSET / 10))
041200     COMPUTE C4-TAG-ZWEIG =
041300             C4-TAG-OFFSET - (12 * (C4-TAG-OFFSET / 12))
041400
041500     MOVE C4-TAG-STAMM   TO D-STAMM-1
041600     MOVE D-STAMM-1      TO CR-DAY-STEM
041700     MOVE C4-TAG-ZWEIG   TO D-ZWEIG-2
041800     MOVE D-ZWEIG-2      TO CR-DAY-BRANCH
041900     .
042000 B330-99.
042100     EXIT.
042200
042300******************************************************************
042400* Julianische Tageszahl (Fliegel/Van-Flandern-Verfahren, nur
042500* Ganzzahl-Arithmetik, gegengeprueft SAJU-114 Jahr-2000) fuer das
042600* Geburtsdatum aus BIRTH-RECORD
042700******************************************************************
042800 C330-JULTAG SECTION.
042900 C330-00.
043000     COMPUTE C4-JT-WA =
043100             (BR-BIRTH-MONTH OF BIRTH-RECORD - 14) / 12
043200
043300     COMPUTE C9-JT-TERM1 =
043400             (1461 * (BR-BIRTH-YEAR OF BIRTH-RECORD
043500                    + 4800 + C4-JT-WA)) / 4
043600
043700     COMPUTE C9-JT-TERM2 =
043800             (367 * (BR-BIRTH-MONTH OF BIRTH-RECORD - 2
043900                   - (12 * C4-JT-WA))) / 12
044000
044100     COMPUTE C9-JT-TERM3 =
044200             (3 * ((BR-BIRTH-YEAR OF BIRTH-RECORD
044300                  + 4900 + C4-JT-WA) / 100)) / 4
044400
044500     COMPUTE C9-JULTAG =
044600             C9-JT-TERM1 + C9-JT-TERM2 - C9-JT-TERM3
044700           + BR-BIRTH-DAY OF BIRTH-RECORD - 32075
044800     .
044900 C330-99.
045000     EXIT.
045100
045200******************************************************************
045300* Stundensaeule: Zweig aus fester Zwei-Stunden-Bloecken, Stamm
045400* ueber Stundenstamm-Starttabelle relativ zum Tagesstamm
045500* (SAJU-057); wird bei unbekannter Geburtszeit nicht gerufen
045600******************************************************************
045700 B340-STUNDENSAEULE SECTION.
045800 B340-00.
045900     COMPUTE C4-STUNDE-ZWEIG-ROH =
046000             (BR-BIRTH-HOUR OF BIRTH-RECORD + 1) / 2
046100     COMPUTE C4-STUNDE-ZWEIG =
046200             C4-STUNDE-ZWEIG-ROH
046300           - (12 * (C4-STUNDE-ZWEIG-ROH / 12))
046400
046500     COMPUTE C4-IDX5 =
046600             C4-TAG-STAMM - (5 * (C4-TAG-STAMM / 5))
046700     ADD 1 TO C4-IDX5
046800     MOVE STUNDE-STAMM-START(C4-IDX5) TO C4-STUNDE-STAMM-START
046900
047000     COMPUTE C4-STUNDE-STAMM-ROH =
047100             C4-STUNDE-STAMM-START + C4-STUNDE-ZWEIG
047200     COMPUTE C4-STUNDE-STAMM =
047300             C4-STUNDE-STAMM-ROH
047400           - (10 * (C4-STUNDE-STAMM-ROH / 10))
047500
047600     MOVE C4-STUNDE-STAMM  TO D-STAMM-1
047700     MOVE D-STAMM-1        TO CR-HOUR-STEM
047800     MOVE C4-STUNDE-ZWEIG  TO D-ZWEIG-2
047900     MOVE D-ZWEIG-2        TO CR-HOUR-BRANCH
048000     .
048100 B340-99.
048200     EXIT.
048300
048400******************************************************************
048500* Fuenf-Elemente-Zaehlung ueber alle vorhandenen Saeulen
048600* (SAJU-071)
048700******************************************************************
048800 B350-ELEMENTE SECTION.
048900 B350-00.
049000     INITIALIZE ELEMENT-ZAEHLER-TABELLE
049100
049200     COMPUTE C4-ELEMENT-IDX-EIN = C4-JAHR-STAMM / 2
049300     PERFORM D920-ELEMENT-ZAEHLEN
049400     MOVE ZWEIG-ELEMENT(C4-JAHR-ZWEIG + 1) TO C4-ELEMENT-IDX-EIN
049500     PERFORM D920-ELEMENT-ZAEHLEN
049600
049700     COMPUTE C4-ELEMENT-IDX-EIN = C4-MONAT-STAMM / 2
049800     PERFORM D920-ELEMENT-ZAEHLEN
049900     MOVE ZWEIG-ELEMENT(C4-MONAT-ZWEIG + 1) TO C4-ELEMENT-IDX-EIN
050000     PERFORM D920-ELEMENT-ZAEHLEN
050100
050200     COMPUTE C4-ELEMENT-IDX-EIN = C4-TAG-STAMM / 2
050300     PERFORM D920-ELEMENT-ZAEHLEN
050400     MOVE ZWEIG-ELEMENT(C4-TAG-ZWEIG + 1) TO C4-ELEMENT-IDX-EIN
050500     PERFORM D920-ELEMENT-ZAEHLEN
050600
050700     IF  BR-UNKNOWN-TIME OF BIRTH-RECORD NOT = "Y"
050800         COMPUTE C4-ELEMENT-IDX-EIN = C4-STUNDE-STAMM / 2
050900         PERFORM D920-ELEMENT-ZAEHLEN
051000         MOVE ZWEIG-ELEMENT(C4-STUNDE-ZWEIG + 1)
051100                                      TO C4-ELEMENT-IDX-EIN
051200         PERFORM D920-ELEMENT-ZAEHLEN
051300     END-IF
051400
051500     MOVE ELEMENT-ZAEHLER(1) TO CR-WOOD-COUNT
051600     MOVE ELEMENT-ZAEHLER(2) TO CR-FIRE-COUNT
051700     MOVE ELEMENT-ZAEHLER(3) TO CR-EARTH-COUNT
051800     MOVE ELEMENT-ZAEHLER(4) TO CR-METAL-COUNT
051900     MOVE ELEMENT-ZAEHLER(5) TO CR-WATER-COUNT
052000     .
052100 B350-99.
052200     EXIT.
052300
052400******************************************************************
052500* Erhoeht den Zaehler des in C4-ELEMENT-IDX-EIN uebergebenen
052600* Elements (0=Holz ... 4=Wasser) um 1
052700******************************************************************
052800 D920-ELEMENT-ZAEHLEN SECTION.
052900 D920-00.
053000     ADD 1 TO ELEMENT-ZAEHLER(C4-ELEMENT-IDX-EIN + 1)
053100     .
053200 D920-99.
053300     EXIT.
053400
053500******************************************************************
053600* Floormod: liefert in C9-FM-ERGEBNIS den stets nicht-negativen
053700* Rest von C9-FM-DIVIDEND geteilt durch C9-FM-DIVISOR, auch wenn
053800* der Dividend negativ ist (Tagesdifferenz vor 1984-01-31);
053900* FUNCTION MOD wird bewusst nicht verwendet (SAJU-140)
054000******************************************************************
054100 D900-FLOORMOD SECTION.
054200 D900-00.
054300     COMPUTE C9-FM-QUOTIENT = C9-FM-DIVIDEND / C9-FM-DIVISOR
054400     COMPUTE C9-FM-ERGEBNIS =
054500             C9-FM-DIVIDEND - (C9-FM-DIVISOR * C9-FM-QUOTIENT)
054600
054700     IF  C9-FM-ERGEBNIS < ZERO
054800         ADD C9-FM-DIVISOR TO C9-FM-ERGEBNIS
054900     END-IF
055000     .
055100 D900-99.
055200     EXIT.
055300
055400******************************************************************
055500* ENDE Source-Programm
055600******************************************************************
