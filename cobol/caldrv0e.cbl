000100
000200 IDENTIFICATION DIVISION.
000300
000400 PROGRAM-ID.        CALDRV0O.
000500 AUTHOR.            K. LEUTHOLD.
000600 INSTALLATION.      SSF-ANWENDUNGSENTWICKLUNG.
000700 DATE-WRITTEN.      1987-02-11.
000800 DATE-COMPILED.
000900 SECURITY.          NUR INTERNE VERWENDUNG.
001000
001100*****************************************************************
001200* Letzte Aenderung :: 2003-06-02
001300* Letzte Version   :: G.04.00
001400* Kurzbeschreibung :: Batch-Treiber fuer SAJU-Modul SAJCAL0M
001500* Auftrag          :: SAJU-001 SAJU-030 SAJU-057 SAJU-071
001600*                     SAJU-088 SAJU-114 SAJU-140
001700*
001800* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002000*----------------------------------------------------------------*
002100* Vers.  | Datum      | von | Kommentar                          *
002200*--------|------------|-----|------------------------------------*
002300* A.00.00|1987-02-11  | kl  | Neuerstellung fuer Projekt SAJU     SAJU001 
002400*--------|------------|-----|------------------------------------*
002500* A.01.00|1989-06-30  | kl  | Saeulen im CHART-RECORD von 2 auf 3 SAJU030 
002600*        |            |     | Byte umgestellt (SAJU-030), STAMM
002700*        |            |     | und ZWEIG jetzt getrennt gefuehrt
002800*--------|------------|-----|------------------------------------*
002900* B.00.00|1991-05-14  | hrm | Pruefung BR-CALENDAR-TYPE ergaenzt, SAJU057 
003000*        |            |     | LUNAR wird ab sofort zurueckgewiesen
003100*        |            |     | (SAJU-057)
003200*--------|------------|-----|------------------------------------*
003300* B.01.00|1994-11-03  | hrm | Feld BR-CALENDAR-TYPE auf X(05)     SAJU071 
003400*        |            |     | erweitert (SAJU-071)
003500*--------|------------|-----|------------------------------------*
003600* C.00.00|1996-02-20  | lor | Abschlusszaehler fuer zurueckge-    SAJU088 
003700*        |            |     | wiesene Saetze ergaenzt (SAJU-088)
003800*--------|------------|-----|------------------------------------*
003900* F.00.00|1998-09-21  | bx  | Jahrhundert-Pruefung / Jahr-2000:   SAJU114 
004000*        |            |     | alle Jahresfelder gegengeprueft
004100*        |            |     | (SAJU-114)
004200*--------|------------|-----|------------------------------------*
004300* F.00.01|1999-01-08  | bx  | Testlauf Jahrtausendwechsel         SAJU114 
004400*        |            |     | bestanden, keine Aenderung noetig
004500*        |            |     | (SAJU-114)
004600*--------|------------|-----|------------------------------------*
004700* G.04.00|2003-06-02  | kl  | RUN-DATUM auf ACCEPT FROM DATE      SAJU140 
004800*        |            |     | umgestellt (SAJU-140)
004900*----------------------------------------------------------------*
005000*
005100* Programmbeschreibung
005200* --------------------
005300*
005400* CALDRV0O ist der Batch-Treiber fuer die SAJU-Berechnung
005500* (Vier-Saeulen-Horoskop). Er liest die Datei BIRTH-IN Satz fuer
005600* Satz, ruft je Satz das Berechnungsmodul SAJCAL0M auf und schreibt
005700* je Eingabesatz genau einen Satz nach CHART-OUT - ohne Sortierung,
005800* ohne Verbund, in Eingabereihenfolge. Am Laufende werden die
005900* Steuerzaehler (gelesen / zurueckgewiesen) auf SYSOUT ausgegeben.
006000*
006100******************************************************************
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     CLASS ALPHNUM IS "0123456789"
006700                      "abcdefghijklmnopqrstuvwxyz"
006800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006900                      " .,;-_".
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT BIRTH-IN         ASSIGN TO "BIRTHIN"
007400         ORGANIZATION IS SEQUENTIAL
007500         FILE STATUS  IS BIRTH-IN-STATUS.
007600
007700     SELECT CHART-OUT        ASSIGN TO "CHARTOUT"
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS  IS CHART-OUT-STATUS.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  BIRTH-IN
008400     RECORD CONTAINS 38 CHARACTERS
008500     LABEL RECORDS ARE STANDARD.
008600     COPY SAJBIRTH.
008700
008800 FD  CHART-OUT
008900     RECORD CONTAINS 34 CHARACTERS
009000     LABEL RECORDS ARE STANDARD.
009100     COPY SAJCHART.
009200
009300 WORKING-STORAGE SECTION.
009400*--------------------------------------------------------------------*
009500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
009600*--------------------------------------------------------------------*
009700 01          COMP-FELDER.
010000     05      C4-X                PIC X(02).
010300     05      C4-NUM REDEFINES C4-X
010400                                 PIC 9(02).
010500
010600     05      C9-COUNT-READ       PIC S9(09) COMP VALUE ZERO.
010700     05      C9-COUNT-REJECTED   PIC S9(09) COMP VALUE ZERO.
010750     05      FILLER              PIC X(01).
010800
010900*--------------------------------------------------------------------*
011000* Display-Felder: Praefix D
011100*--------------------------------------------------------------------*
011200 01          DISPLAY-FELDER.
011300     05      D-COUNT-READ        PIC ZZZZZZZZ9.
011400     05      D-COUNT-REJECTED    PIC ZZZZZZZZ9.
011500     05      D-NUM4              PIC -9(04).
011550     05      FILLER              PIC X(01).
011600
011700*--------------------------------------------------------------------*
011800* Felder mit konstantem Inhalt: Praefix K
011900*--------------------------------------------------------------------*
012000 01          KONSTANTE-FELDER.
012100     05      K-MODUL             PIC X(08) VALUE "CALDRV0O".
012150     05      FILLER              PIC X(01).
012200
012300*----------------------------------------------------------------*
012400* Conditional-Felder
012500*----------------------------------------------------------------*
012600 01          SCHALTER.
012700     05      BIRTH-IN-STATUS     PIC X(02).
012800          88 BIRTH-IN-OK                     VALUE "00".
012900          88 BIRTH-IN-EOF                    VALUE "10".
013000          88 BIRTH-IN-NOK                    VALUE "01" THRU "09"
013100                                                    "11" THRU "99".
013150     05      REC-STAT REDEFINES  BIRTH-IN-STATUS.
013160        10   FILE-STATUS1        PIC X.
013170        10                       PIC X.
013200     05      CHART-OUT-STATUS    PIC X(02).
013300          88 CHART-OUT-OK                    VALUE "00".
013400          88 CHART-OUT-NOK                   VALUE "01" THRU "99".
013500
013600     05      MSG-STATUS          PIC 9       VALUE ZERO.
013700          88 MSG-OK                          VALUE ZERO.
013800          88 MSG-EOF                         VALUE 1.
013900
014000     05      PRG-STATUS          PIC 9       VALUE ZERO.
014100          88 PRG-OK                          VALUE ZERO.
014200          88 PRG-NOK                         VALUE 1 THRU 9.
014300          88 PRG-ABBRUCH                     VALUE 1.
014350     05      FILLER              PIC X(01).
014400
014500*--------------------------------------------------------------------*
014600* Laufdatum (fuer die Kopfzeile der Abschlussmeldung)
014700*--------------------------------------------------------------------*
014800 01          RUN-DATUM.
014900     05      RUN-JJ              PIC 9(02).
015000     05      RUN-MM              PIC 9(02).
015100     05      RUN-TT              PIC 9(02).
015120*    RUN-DATUM-N bleibt ohne FILLER: Empfangsfeld fuer
015130*    ACCEPT ... FROM DATE muss exakt 6 Stellen umfassen.
015200 01          RUN-DATUM-N REDEFINES RUN-DATUM
015300                                 PIC 9(06).
015400
015500 PROCEDURE DIVISION.
015600
015700******************************************************************
015800* Steuerungs-Section
015900******************************************************************
016000 A100-STEUERUNG SECTION.
016100 A100-00.
016200     PERFORM B000-VORLAUF
016300
016400     IF  PRG-ABBRUCH
016500         CONTINUE
016600     ELSE
016700         PERFORM B100-VERARBEITUNG
016800     END-IF
016900
017000     PERFORM B090-ENDE
017100     STOP RUN
017200     .
017300 A100-99.
017400     EXIT.
017500
017600******************************************************************
017700* Vorlauf: Dateien oeffnen, Zaehler initialisieren
017800******************************************************************
017900 B000-VORLAUF SECTION.
018000 B000-00.
018100     PERFORM C000-INIT
018200
018300     ACCEPT RUN-DATUM-N FROM DATE
018400
018500     OPEN INPUT  BIRTH-IN
018600     IF  BIRTH-IN-OK
018700         CONTINUE
018800     ELSE
018900         MOVE BIRTH-IN-STATUS TO C4-X
018950         MOVE C4-NUM          TO D-NUM4
019000         DISPLAY "CALDRV0O: OPEN BIRTH-IN FEHLGESCHLAGEN, STATUS="
019100                 D-NUM4
019200         SET PRG-ABBRUCH TO TRUE
019300     END-IF
019400
019500     IF  PRG-ABBRUCH
019600         CONTINUE
019700     ELSE
019800         OPEN OUTPUT CHART-OUT
019900         IF  CHART-OUT-OK
020000             CONTINUE
020100         ELSE
020200             MOVE CHART-OUT-STATUS TO C4-X
020250             MOVE C4-NUM           TO D-NUM4
020300             DISPLAY "CALDRV0O: OPEN CHART-OUT FEHLGESCHLAGEN, ST="
020400                     D-NUM4
020500             SET PRG-ABBRUCH TO TRUE
020600         END-IF
020700     END-IF
020800     .
020900 B000-99.
021000     EXIT.
021100
021200******************************************************************
021300* Verarbeitung: Satz fuer Satz lesen, rechnen, schreiben
021400******************************************************************
021500 B100-VERARBEITUNG SECTION.
021600 B100-00.
021700     PERFORM B110-LESEN
021800
021900     PERFORM B115-EINE-ZEILE
022000         UNTIL MSG-EOF OR PRG-ABBRUCH
022100     .
022200 B100-99.
022300     EXIT.
022400
022500******************************************************************
022600* Eine Zeile verarbeiten: rechnen, schreiben, naechsten Satz lesen
022700******************************************************************
022800 B115-EINE-ZEILE SECTION.
022900 B115-00.
023000     PERFORM B111-AUFRUFEN
023100     PERFORM B120-SCHREIBEN
023200     PERFORM B110-LESEN
023300     .
023400 B115-99.
023500     EXIT.
023600
023700******************************************************************
023800* Einen BIRTH-RECORD lesen
023900******************************************************************
024000 B110-LESEN SECTION.
024100 B110-00.
024200     READ BIRTH-IN
024300         AT END
024400             SET MSG-EOF TO TRUE
024500     END-READ
024600
024700     IF  MSG-EOF
024800         CONTINUE
024900     ELSE
025000         IF  BIRTH-IN-OK
025100             ADD 1 TO C9-COUNT-READ
025200         ELSE
025300             MOVE BIRTH-IN-STATUS TO C4-X
025350             MOVE C4-NUM          TO D-NUM4
025400             DISPLAY "CALDRV0O: READ BIRTH-IN FEHLGESCHLAGEN, ST="
025500                     D-NUM4
025600             SET PRG-ABBRUCH TO TRUE
025700         END-IF
025800     END-IF
025900     .
026000 B110-99.
026100     EXIT.
026200
026300******************************************************************
026400* SAJCAL0M aufrufen: eine Vier-Saeulen-Berechnung
026500******************************************************************
026600 B111-AUFRUFEN SECTION.
026700 B111-00.
026800     CALL "SAJCAL0M" USING BIRTH-RECORD
026900                            CHART-RECORD
027000
027100     IF  CR-STATUS OF CHART-RECORD = "ER"
027200         ADD 1 TO C9-COUNT-REJECTED
027300     END-IF
027400     .
027500 B111-99.
027600     EXIT.
027700
027800******************************************************************
027900* Einen CHART-RECORD schreiben
028000******************************************************************
028100 B120-SCHREIBEN SECTION.
028200 B120-00.
028300     WRITE CHART-RECORD
028400
028500     IF  CHART-OUT-OK
028600         CONTINUE
028700     ELSE
028800         MOVE CHART-OUT-STATUS TO C4-X
028850         MOVE C4-NUM           TO D-NUM4
028900         DISPLAY "CALDRV0O: WRITE CHART-OUT FEHLGESCHLAGEN, ST="
029000                 D-NUM4
029100         SET PRG-ABBRUCH TO TRUE
029200     END-IF
029300     .
029400 B120-99.
029500     EXIT.
029600
029700******************************************************************
029800* Nachlauf: Dateien schliessen, Steuerzaehler ausgeben
029900******************************************************************
030000 B090-ENDE SECTION.
030100 B090-00.
030200     IF  BIRTH-IN-STATUS = SPACES
030300         CONTINUE
030400     ELSE
030500         CLOSE BIRTH-IN
030600     END-IF
030700
030800     IF  CHART-OUT-STATUS = SPACES
030900         CONTINUE
031000     ELSE
031100         CLOSE CHART-OUT
031200     END-IF
031300
031400     MOVE C9-COUNT-READ     TO D-COUNT-READ
031500     MOVE C9-COUNT-REJECTED TO D-COUNT-REJECTED
031600
031700     DISPLAY " "
031800     DISPLAY ">>> CALDRV0O - SAJU-LAUF " RUN-DATUM-N " BEENDET <<<"
031900     DISPLAY "    SAETZE GELESEN          : " D-COUNT-READ
032000     DISPLAY "    SAETZE ZURUECKGEWIESEN  : " D-COUNT-REJECTED
032100
032200     IF  PRG-ABBRUCH
032300         DISPLAY "    >>> LAUF MIT ABBRUCH BEENDET <<<"
032400     END-IF
032500
032600     DISPLAY " "
032700     .
032800 B090-99.
032900     EXIT.
033000
033100******************************************************************
033200* Initialisierung von Feldern und Strukturen
033300******************************************************************
033400 C000-INIT SECTION.
033500 C000-00.
033600     INITIALIZE SCHALTER
033700     MOVE ZERO TO C9-COUNT-READ
033800                  C9-COUNT-REJECTED
033900     .
034000 C000-99.
034100     EXIT.
034200
034300******************************************************************
034400* ENDE Source-Programm
034500******************************************************************
