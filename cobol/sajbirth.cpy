000100*****************************************************************
000200* SAJBIRTH  --  BIRTH-RECORD Satzbild fuer FortuneLog SAJU-Lauf  *
000300*               (Eingabedatei BIRTH-IN, 38 Byte, sequentiell)    *
000400*****************************************************************
000500* Erstellt  : 1987-02-11 KL  Neuerstellung fuer Projekt SAJU
000600* Geaendert  : 1994-11-03 HRM Feld BR-CALENDAR-TYPE auf X(05)
000700*                             erweitert (LUNAR/SOLAR)
000800* Geaendert  : 1998-09-21 BX  Jahrhundert-Pruefung SAJU-114:
000900*                             BR-BIRTH-YEAR bleibt 4-stellig,
001000*                             keine Aenderung an diesem Satzbild
001100*                             noetig (siehe SAJCAL0M)
001200*****************************************************************
001300 01  BIRTH-RECORD.
001400*       --> Kennzeichen des Antragstellers, unveraendert
001500*           durchgereicht bis in den CHART-RECORD
001600     05  BR-USER-ID              PIC X(10).
001700*       --> Geburtsdatum, solarer (gregorianischer) Kalender
001800     05  BR-BIRTH-YEAR           PIC 9(04).
001900     05  BR-BIRTH-MONTH          PIC 9(02).
002000     05  BR-BIRTH-DAY            PIC 9(02).
002100*       --> Geburtszeit, 24-Stunden-Uhr; BR-BIRTH-HOUR wird
002200*           ignoriert, wenn BR-UNKNOWN-TIME = "Y"
002300     05  BR-BIRTH-HOUR           PIC 9(02).
002400     05  BR-BIRTH-MINUTE         PIC 9(02).
002500*       --> "Y" = Geburtszeit unbekannt (keine Stundensaeule),
002600*           "N" = Geburtszeit bekannt
002700     05  BR-UNKNOWN-TIME         PIC X(01).
002800*       --> nur "SOLAR" wird verarbeitet; "LUNAR" -> CR-STATUS
002900*           "ER" ohne weitere Berechnung (siehe SAJCAL0M)
003000     05  BR-CALENDAR-TYPE        PIC X(05).
003100     05  FILLER                  PIC X(10).
