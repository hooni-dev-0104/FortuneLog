000100*****************************************************************
000200* SAJCHART  --  CHART-RECORD Satzbild fuer FortuneLog SAJU-Lauf  *
000300*               (Ausgabedatei CHART-OUT, 34 Byte, sequentiell)   *
000400*****************************************************************
000500* Erstellt  : 1987-02-11 KL  Neuerstellung fuer Projekt SAJU
000600* Geaendert  : 1989-06-30 KL  Saeulen von je 2 auf je 3 Byte
000700*                             umgestellt (STAMM+ZWEIG getrennt
000800*                             gefuehrt statt gepackt in 2 Byte,
000900*                             siehe SAJU-030)
001000* Geaendert  : 1998-09-21 BX  Jahrhundert-Pruefung SAJU-114:
001100*                             keine Aenderung an diesem Satzbild
001200*                             noetig
001300*****************************************************************
001400* Jede Saeule (Jahr/Monat/Tag/Stunde) besteht aus zwei getrennten
001500* Feldern:
001600*     xx-STAMM   PIC X(01)  Himmelsstamm-Index 0-9 als Ziffer
001700*     xx-ZWEIG   PIC X(02)  Erdzweig-Index     0-11 als Ziffer(n)
001800* Bei unbekannter Geburtszeit (BR-UNKNOWN-TIME = "Y") wird die
001900* Stundensaeule nicht berechnet; CR-HOUR-STEM = "-" und
002000* CR-HOUR-BRANCH = "--" (siehe SAJCAL0M, B340-STUNDENSAEULE).
002100*****************************************************************
002200 01  CHART-RECORD.
002300     05  CR-USER-ID              PIC X(10).
002400     05  CR-YEAR-PILLAR.
002500         10  CR-YEAR-STEM        PIC X(01).
002600         10  CR-YEAR-BRANCH      PIC X(02).
002700     05  CR-MONTH-PILLAR.
002800         10  CR-MONTH-STEM       PIC X(01).
002900         10  CR-MONTH-BRANCH     PIC X(02).
003000     05  CR-DAY-PILLAR.
003100         10  CR-DAY-STEM         PIC X(01).
003200         10  CR-DAY-BRANCH       PIC X(02).
003300     05  CR-HOUR-PILLAR.
003400         10  CR-HOUR-STEM        PIC X(01).
003500         10  CR-HOUR-BRANCH      PIC X(02).
003600*       --> Haeufigkeit der 5 Elemente ueber alle vorhandenen
003700*           Saeulen (Jahr/Monat/Tag, plus Stunde falls bekannt)
003800     05  CR-WOOD-COUNT           PIC 9(01).
003900     05  CR-FIRE-COUNT           PIC 9(01).
004000     05  CR-EARTH-COUNT          PIC 9(01).
004100     05  CR-METAL-COUNT          PIC 9(01).
004200     05  CR-WATER-COUNT          PIC 9(01).
004300*       --> "OK" = Saeulen berechnet, "ER" = Satz zurueckgewiesen
004400*           (siehe SAJCAL0M, B200-PRUEFEN)
004500     05  CR-STATUS               PIC X(02).
004600     05  FILLER                  PIC X(05).
